000100*------------------------------------------------------------*
000200* RAW EVENT-LINE WORK AREA - ONE TOKENIZED "NAME EVENT
000300* MEASUREMENT" LINE FROM THE DECATHLON RESULTS FILE, PLUS THE
000400* SCRATCH FIELDS USED TO VALIDATE AND CONVERT THE MEASUREMENT
000500* TOKEN TO A USABLE NUMBER.
000600*------------------------------------------------------------*
002000 01  WS-EVENT-LINE-WORK.
002100*    RAW LINE AS READ FROM DECA-INPUT-FILE, BEFORE TOKENIZING.
002200     05  WS-EL-RAW-LINE              PIC X(80).
002400*    TOKENS PRODUCED BY THE FREE-FORMAT UNSTRING IN 2400-.
002450     05  WS-EL-LEAD-SPACE-COUNT      PIC S9(02) USAGE COMP.
002500     05  WS-EL-TOKEN-COUNT           PIC S9(02) USAGE COMP.
002600     05  WS-EL-NAME-TOKEN            PIC X(32).
002700     05  WS-EL-EVENT-TOKEN           PIC X(10).
002800         88  EL-EVENT-100M                VALUE '100M      '.
002900         88  EL-EVENT-110M                VALUE '110M      '.
003000         88  EL-EVENT-400M                VALUE '400M      '.
003100         88  EL-EVENT-1500M               VALUE '1500M     '.
003200         88  EL-EVENT-DISCUS              VALUE 'DISCUS    '.
003300         88  EL-EVENT-JAVELIN             VALUE 'JAVELIN   '.
003400         88  EL-EVENT-SHOT                VALUE 'SHOT      '.
003500         88  EL-EVENT-LONG                VALUE 'LONG      '.
003600         88  EL-EVENT-HIGH                VALUE 'HIGH      '.
003700         88  EL-EVENT-POLE                VALUE 'POLE      '.
003800         88  EL-EVENT-IS-KNOWN            VALUES
003900                 '100M      ' '110M      ' '400M      '
004000                 '1500M     ' 'DISCUS    ' 'JAVELIN   '
004100                 'SHOT      ' 'LONG      ' 'HIGH      '
004200                 'POLE      '.
004300     05  WS-EL-MEASURE-TOKEN         PIC X(10).
005000     05  WS-EL-EXTRA-TOKEN           PIC X(28).
005100     05  WS-EL-MEASURE-VALID-SW      PIC X(01) VALUE 'N'.
005200         88  EL-MEASURE-IS-VALID          VALUE 'Y'.
005300         88  EL-MEASURE-IS-INVALID        VALUE 'N'.
005320*    RAW SCORE FROM 2700- (FRACTIONAL EXPONENT - MUST BE
005340*    FLOATING POINT) AND THE TRUNCATED-TO-WHOLE-POINTS RESULT
005360*    THAT ACTUALLY GETS ADDED TO THE ATHLETE'S TOTAL.
005380     05  WS-EL-POINTS-RAW            USAGE COMP-2.
005390     05  WS-EL-POINTS-INT            PIC S9(08) USAGE COMP.
005395     05  FILLER                      PIC X(06) VALUE SPACES.
005400*===============================================================*
005500* MEASUREMENT TOKEN PARSE AREA - SPLIT ON THE DECIMAL POINT AND
005600* ZERO-FILLED TO A FIXED 4-DIGIT FRACTION SO THE SAME DIVISOR
005700* (10000) ALWAYS APPLIES, REGARDLESS OF HOW MANY DIGITS THE
005800* METER OR TIMEKEEPER ACTUALLY WROTE DOWN.
005900*===============================================================*
006000 01  WS-MEASURE-PARSE-AREA.
006100     05  WS-MEAS-SIGN                PIC X(01) VALUE SPACE.
006200         88  MEAS-IS-NEGATIVE             VALUE '-'.
006250     05  WS-MEAS-OVERFLOW-SW         PIC X(01) VALUE 'N'.
006260         88  MEAS-TOKEN-OVERFLOW          VALUE 'Y'.
006300     05  WS-MEAS-SPLIT-COUNT         PIC S9(02) USAGE COMP.
006310*    UNSTRING LEAVES EACH PART LEFT-JUSTIFIED WITH TRAILING
006320*    SPACES (E.G. "12.34" SPLITS TO "12    " AND "34  ") - THE
006330*    -LEN COUNTERS HOLD HOW MANY OF THOSE BYTES ARE SIGNIFICANT
006340*    SO THE DIGIT-CLASS TEST BELOW LOOKS AT THE DIGITS ONLY, NOT
006350*    THE PAD, AND SO THE ZERO-FILL BELOW OPERATES ON THE RIGHT
006360*    SLICE OF THE FIELD.
006400     05  WS-MEAS-INT-PART            PIC X(06) VALUE SPACES.
006500     05  WS-MEAS-INT-PART-N REDEFINES WS-MEAS-INT-PART
006600                                     PIC 9(06).
006650     05  WS-MEAS-INT-LEN             PIC S9(02) USAGE COMP.
006700     05  WS-MEAS-FRAC-PART           PIC X(04) VALUE SPACES.
006800     05  WS-MEAS-FRAC-PART-N REDEFINES WS-MEAS-FRAC-PART
006900                                     PIC 9(04).
007000     05  WS-MEAS-FRAC-LEN            PIC S9(02) USAGE COMP.
007100     05  WS-EL-MEASUREMENT-VALUE     USAGE COMP-2.
007200     05  FILLER                      PIC X(06) VALUE SPACES.
