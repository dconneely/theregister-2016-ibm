000100*------------------------------------------------------------*
000200* PER-DATA-SET ATHLETE ACCUMULATOR TABLE AND THE LEAGUE-LINE
000300* BUILD AREA USED TO FORMAT ONE OUTPUT LINE OF THE LEAGUE
000400* TABLE. THE TABLE IS CLEARED (SIZE SET TO ZERO) AT THE START
000500* OF EVERY DATA SET - POINTS NEVER CARRY BETWEEN DATA SETS.
000600*------------------------------------------------------------*
000700 01  WS-ATHLETE-CONTROL.
000800     05  WS-ATH-TABLE-SIZE           PIC S9(04) USAGE COMP
000900                                     VALUE ZERO.
001000     05  WS-ATH-TABLE-INDEX          PIC S9(04) USAGE COMP.
001100     05  WS-ATH-FOUND-SW             PIC X(01) VALUE 'N'.
001200         88  ATH-ENTRY-FOUND              VALUE 'Y'.
001300         88  ATH-ENTRY-NOT-FOUND          VALUE 'N'.
001350     05  FILLER                      PIC X(04) VALUE SPACES.
001400*------------------------------------------------------------*
001500 01  DECA-ATHLETE-TABLE.
001600     05  DECA-ATH-ENTRY OCCURS 1 TO 500 TIMES
001700             DEPENDING ON WS-ATH-TABLE-SIZE
001800             INDEXED BY ATH-IDX.
001900         10  ATH-NAME                PIC X(32).
002000         10  ATH-POINTS              PIC S9(08) USAGE COMP.
002050*            SPARE BYTES FOR A FUTURE PER-ATHLETE FLAG OR CODE.
002060         10  FILLER                  PIC X(04) VALUE SPACES.
002100*------------------------------------------------------------*
002200* WORK AREA FOR 3100-BUILD-LEAGUE-LINE. POINTS ARE EDITED
002300* THROUGH LL-POINTS-EDIT TO SUPPRESS LEADING ZEROES, THEN THE
002400* EDITED PICTURE IS RE-READ AS PLAIN TEXT (LL-POINTS-EDIT-R)
002500* SO THE PROGRAM CAN COUNT ITS OWN SIGNIFICANT DIGITS.
002600*------------------------------------------------------------*
002700 01  LEAGUE-LINE-WORK.
002800     05  LL-NAME-WORK                PIC X(32).
002900     05  LL-NAME-LEN                 PIC S9(02) USAGE COMP.
003000     05  LL-POINTS-EDIT              PIC Z(7)9.
003100     05  LL-POINTS-EDIT-R REDEFINES LL-POINTS-EDIT
003200                                     PIC X(08).
003300     05  LL-POINTS-LEN               PIC S9(02) USAGE COMP.
003350     05  LL-LEAD-SPACE-COUNT         PIC S9(02) USAGE COMP.
003400     05  LL-PAD-COUNT                PIC S9(04) USAGE COMP.
003600     05  LL-LINE-OUT                 PIC X(64).
003700     05  LL-LINE-OUT-LEN             PIC S9(04) USAGE COMP.
003800     05  FILLER                      PIC X(04) VALUE SPACES.
