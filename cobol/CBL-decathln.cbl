000100*****************************************************************
000200* PROGRAM NAME:    DECATHLN
000300* ORIGINAL AUTHOR: R HALVORSEN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/89  R HALVORSEN   CREATED FOR TRACK & FIELD LEAGUE OFFICE -
000900*                         SCORES DUAL-MEET DECATHLON RESULTS AND
001000*                         PRINTS THE LEAGUE STANDINGS TABLE.
001100* 11/02/90  R HALVORSEN   REQ 90-337 - ACCEPT THE DISCUS, JAVELIN,
001200*                         SHOT, LONG JUMP, HIGH JUMP AND POLE
001300*                         VAULT FIELD EVENTS (WAS TRACK ONLY).
001400* 06/19/94  T OKAFOR      CR 94-0231 - FREE-FORMAT INPUT LINES,
001500*                         EVENT LINES NO LONGER FIXED-COLUMN.
001600* 09/22/98  M PELLETIER   Y2K-1187 - REVIEWED FOR CENTURY-DATE
001700*                         EXPOSURE. NO DATE FIELDS IN THIS
001800*                         PROGRAM; DATE-WRITTEN/DATE-COMPILED
001900*                         LITERALS ARE DOCUMENTATION ONLY. NO
002000*                         CODE CHANGE REQUIRED.
002100* 04/03/03  S NAKAMURA    PR 03-0459 - LEAGUE STANDINGS LINE NO
002200*                         LONGER ZERO-FILLS THE POINT TOTAL OR
002300*                         FORCES A FIXED COLUMN WIDTH; MEET
002400*                         DIRECTOR WANTS A CLEAN, RAGGED COLUMN.
002500* 08/11/06  S NAKAMURA    PR 06-0182 - MULTIPLE MEETS (DATA SETS)
002600*                         IN ONE INPUT FILE NOW PRINT ONE
002700*                         STANDINGS TABLE APIECE, BLANK LINE
002800*                         BETWEEN TABLES, ## IN COLUMN ONE ENDS
002900*                         THE WHOLE RUN.
002910* 02/17/11  J ABERNATHY   PR 11-0044 - FREE-FORMAT MEASUREMENT
002920*                         TOKENS LIKE "12.34" WERE FAILING THE
002930*                         DIGIT EDIT IN 2450- BECAUSE UNSTRING
002940*                         PADS THE SPLIT PARTS WITH TRAILING
002950*                         SPACES; EDIT NOW CHECKS ONLY THE
002960*                         SIGNIFICANT DIGITS. ALSO FOUND THAT AN
002970*                         INDENTED EVENT LINE WAS BEING DROPPED
002980*                         OUTRIGHT - 2400- NOW STRIPS LEADING
002990*                         BLANKS BEFORE TOKENIZING, PER LEAGUE
002991*                         OFFICE'S ORIGINAL INTENT. ADDED A
002992*                         500-ATHLETE ROSTER CEILING IN 2620- SO
002993*                         A BAD DATA SET CAN'T RUN OFF THE END OF
002994*                         THE ACCUMULATOR TABLE.
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  DECATHLN.
003300 AUTHOR. R HALVORSEN.
003400 INSTALLATION. COBOL DEVELOPMENT CENTER.
003500 DATE-WRITTEN. 03/14/89.
003600 DATE-COMPILED. 03/14/89.
003700 SECURITY. NON-CONFIDENTIAL.
003800*****************************************************************
003900* THIS PROGRAM READS DUAL-MEET DECATHLON EVENT RESULTS FROM
004000* DECADD, ONE "NAME EVENT MEASUREMENT" LINE PER EVENT PER
004100* ATHLETE, ACCUMULATES EACH ATHLETE'S TOTAL DECATHLON SCORE
004200* USING THE STANDARD IAAF-STYLE SCORING TABLES, AND PRINTS A
004300* LEAGUE STANDINGS TABLE TO DECAOUT - HIGHEST TOTAL FIRST, TIES
004400* BROKEN BY NAME. A LINE CONSISTING OF A SINGLE "#" ENDS ONE
004500* MEET'S RESULTS; A LINE OF "##" ENDS THE WHOLE FILE.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100*---------------------------------------------------------------*
005200* UPSI-0 TURNS ON A ONE-LINE COUNT DISPLAY AT CLOSE FOR THE
005300* OPERATOR'S RUN LOG. DECA-DIGIT-CHARS BACKS THE MEASUREMENT
005400* EDIT IN 2450- SINCE THIS BOX HAS NO NUMVAL FUNCTION.
005500*---------------------------------------------------------------*
005600 SPECIAL-NAMES.
005700     UPSI-0 ON  STATUS IS DECA-DEBUG-SWITCH-ON
005800            OFF STATUS IS DECA-DEBUG-SWITCH-OFF.
005900     CLASS DECA-DIGIT-CHARS IS '0' THRU '9'.
006000*---------------------------------------------------------------*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT DECA-INPUT-FILE ASSIGN TO DECADD
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS DECA-INPUT-STATUS.
006600     SELECT DECA-OUTPUT-FILE ASSIGN TO DECAOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS DECA-OUTPUT-STATUS.
006900     SELECT SORT-FILE ASSIGN TO SORTWK1.
007000*****************************************************************
007100 DATA DIVISION.
007200*---------------------------------------------------------------*
007300 FILE SECTION.
007400*---------------------------------------------------------------*
007500 FD  DECA-INPUT-FILE.
007600 01  DECA-INPUT-RECORD.
007700     05  DECA-INPUT-LINE             PIC X(72).
007800     05  FILLER                      PIC X(08).
007900*---------------------------------------------------------------*
008000 FD  DECA-OUTPUT-FILE.
008100 01  DECA-OUTPUT-RECORD.
008200     05  DECA-OUTPUT-LINE            PIC X(56).
008300     05  FILLER                      PIC X(08).
008400*---------------------------------------------------------------*
008500 SD  SORT-FILE.
008600 01  SORT-RECORD.
008700     05  SR-POINTS                   PIC S9(08) USAGE COMP.
008800     05  SR-NAME                     PIC X(32).
008900     05  FILLER                      PIC X(04).
009000*---------------------------------------------------------------*
009100 WORKING-STORAGE SECTION.
009150*---------------------------------------------------------------*
009160*    02/17/11 JA - PR 11-0044. STANDALONE COUNT OF LEAGUE TABLES
009170*    WRITTEN THIS RUN, FOR THE OPERATOR'S CLOSE-OUT DISPLAY.
009180 77  WS-TABLE-COUNT                 PIC S9(05) USAGE COMP
009190                                    VALUE ZERO.
009200*---------------------------------------------------------------*
009300 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009400     05  WS-END-OF-FILE-SW          PIC X(01) VALUE 'N'.
009500         88  END-OF-FILE                    VALUE 'Y'.
009600     05  WS-DATA-SET-END-SW         PIC X(01) VALUE 'N'.
009700         88  DATA-SET-END                   VALUE 'Y'.
009800     05  WS-DATA-SET-VALID-SW       PIC X(01) VALUE 'N'.
009900         88  DATA-SET-IS-VALID              VALUE 'Y'.
010000     05  WS-SORT-EOF-SW             PIC X(01) VALUE 'N'.
010100         88  SORT-END-OF-FILE               VALUE 'Y'.
010200     05  WS-FIRST-TABLE-SW          PIC X(01) VALUE 'Y'.
010300         88  FIRST-LEAGUE-TABLE             VALUE 'Y'.
010400     05  DECA-INPUT-STATUS          PIC X(02) VALUE '00'.
010500         88  DECA-INPUT-OK                   VALUE '00'.
010600         88  DECA-INPUT-EOF                  VALUE '10'.
010700     05  DECA-OUTPUT-STATUS         PIC X(02) VALUE '00'.
010800         88  DECA-OUTPUT-OK                  VALUE '00'.
010900     05  WS-LINE-COUNT              PIC S9(07) USAGE COMP
011000                                    VALUE ZERO.
011250     05  FILLER                     PIC X(10) VALUE SPACES.
011300     COPY DECAC.
011400     COPY DECAT.
011500*****************************************************************
011600 PROCEDURE DIVISION.
011700*---------------------------------------------------------------*
011800 0000-MAIN-PROCESSING.
011900*---------------------------------------------------------------*
012000     PERFORM 1000-OPEN-FILES-INITIALIZE.
012100     PERFORM 2000-READ-DATA-SET
012200         UNTIL END-OF-FILE.
012300     PERFORM 4000-CLOSE-FILES.
012400     GOBACK.
012500*---------------------------------------------------------------*
012600 1000-OPEN-FILES-INITIALIZE.
012700*---------------------------------------------------------------*
012800     OPEN INPUT  DECA-INPUT-FILE.
012900     OPEN OUTPUT DECA-OUTPUT-FILE.
013000*---------------------------------------------------------------*
013100 2000-READ-DATA-SET.
013200*---------------------------------------------------------------*
013300     MOVE ZERO TO WS-ATH-TABLE-SIZE.
013400     MOVE 'N' TO WS-DATA-SET-END-SW.
013500     MOVE 'N' TO WS-DATA-SET-VALID-SW.
013600     SORT SORT-FILE
013700         ON DESCENDING KEY SR-POINTS
013800         ON ASCENDING  KEY SR-NAME
013900         INPUT PROCEDURE IS 2100-ACCUMULATE-EVENT-LINES
014000         OUTPUT PROCEDURE IS 3000-WRITE-LEAGUE-TABLE.
014100*---------------------------------------------------------------*
014200 2100-ACCUMULATE-EVENT-LINES SECTION.
014300*---------------------------------------------------------------*
014400     PERFORM 2110-READ-NEXT-INPUT-LINE.
014500     PERFORM 2200-EDIT-INPUT-LINE
014600         UNTIL DATA-SET-END OR END-OF-FILE.
014700     IF DATA-SET-IS-VALID
014900         PERFORM 2280-RELEASE-ONE-ATHLETE
015000             VARYING WS-ATH-TABLE-INDEX FROM 1 BY 1
015100             UNTIL WS-ATH-TABLE-INDEX > WS-ATH-TABLE-SIZE
015200     END-IF.
015300 2100-DUMMY SECTION.
015400*---------------------------------------------------------------*
015500 2110-READ-NEXT-INPUT-LINE.
015600*---------------------------------------------------------------*
015700     ADD 1 TO WS-LINE-COUNT.
015800     READ DECA-INPUT-FILE INTO WS-EL-RAW-LINE
015900         AT END
016000             SET DATA-SET-END TO TRUE
016100             SET END-OF-FILE  TO TRUE.
016200*---------------------------------------------------------------*
016300 2200-EDIT-INPUT-LINE.
016400*---------------------------------------------------------------*
016450*    FIELDS MAY BE TAB-SEPARATED AS WELL AS SPACE-SEPARATED -
016460*    FOLD TABS TO SPACES ONCE, HERE, SO BOTH THE MARKER TEST
016470*    AND THE TOKENIZER ONLY EVER HAVE TO LOOK FOR SPACE.
016480     IF WS-EL-RAW-LINE NOT = SPACES
016490         INSPECT WS-EL-RAW-LINE REPLACING ALL X"09" BY SPACE
016500         PERFORM 2300-TEST-MARKER-LINE
016700         IF NOT DATA-SET-END AND NOT END-OF-FILE
016800             PERFORM 2400-TOKENIZE-EVENT-LINE
016900         END-IF
017000     END-IF.
017100     IF NOT DATA-SET-END AND NOT END-OF-FILE
017200         PERFORM 2110-READ-NEXT-INPUT-LINE
017300     END-IF.
017400*---------------------------------------------------------------*
017500 2300-TEST-MARKER-LINE.
017600*---------------------------------------------------------------*
017700     IF WS-EL-RAW-LINE(1:1) = '#'
017710*            LINE IS "#" ALONE - END OF THIS MEET'S DATA SET.
017800         IF WS-EL-RAW-LINE(2:79) = SPACES
017900             SET DATA-SET-END     TO TRUE
017910             SET DATA-SET-IS-VALID TO TRUE
018000         ELSE
018100             IF WS-EL-RAW-LINE(2:1) = '#'
018150*                LINE IS "##" ALONE - END OF THE WHOLE FILE.
018200                 AND WS-EL-RAW-LINE(3:78) = SPACES
018300                 SET DATA-SET-END TO TRUE
018400                 SET END-OF-FILE  TO TRUE
018500             END-IF
018600         END-IF
018700     END-IF.
018800*---------------------------------------------------------------*
018900 2400-TOKENIZE-EVENT-LINE.
019000*---------------------------------------------------------------*
019005*    02/17/11 JA - PR 11-0044.
019010*    LEADING BLANKS ON THE LINE DO NOT COUNT AS A DELIMITED
019020*    (EMPTY) FIRST TOKEN - SKIP OVER THEM BEFORE THE UNSTRING SO
019030*    AN INDENTED DATA LINE STILL COMES OUT NAME/EVENT/MEASURE,
019040*    NOT BLANK/NAME/EVENT.
019050     MOVE SPACES TO WS-EL-NAME-TOKEN WS-EL-EVENT-TOKEN
019200                     WS-EL-MEASURE-TOKEN WS-EL-EXTRA-TOKEN.
019300     MOVE ZERO   TO WS-EL-TOKEN-COUNT WS-EL-LEAD-SPACE-COUNT.
019310     INSPECT WS-EL-RAW-LINE
019320         TALLYING WS-EL-LEAD-SPACE-COUNT FOR LEADING SPACE.
019400     UNSTRING WS-EL-RAW-LINE(WS-EL-LEAD-SPACE-COUNT + 1:
019410                    80 - WS-EL-LEAD-SPACE-COUNT)
019420         DELIMITED BY ALL SPACE
019500         INTO WS-EL-NAME-TOKEN
019600              WS-EL-EVENT-TOKEN
019700              WS-EL-MEASURE-TOKEN
019800              WS-EL-EXTRA-TOKEN
019900         TALLYING IN WS-EL-TOKEN-COUNT.
020000*    3RD-TOKEN-AND-BEYOND CONTENT IS NOT AN ERROR - THE LINE
020010*    STILL QUALIFIES AS LONG AS THE FIRST THREE FIELDS CAME
020020*    THROUGH NON-BLANK. WHATEVER FOLLOWS THE 3RD TOKEN IS
020030*    NEVER LOOKED AT AGAIN.
020100     IF WS-EL-TOKEN-COUNT >= 3
020200         AND WS-EL-NAME-TOKEN    NOT = SPACES
020300         AND WS-EL-EVENT-TOKEN   NOT = SPACES
020400         AND WS-EL-MEASURE-TOKEN NOT = SPACES
020450         INSPECT WS-EL-NAME-TOKEN
020460             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
020470                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
020500         INSPECT WS-EL-EVENT-TOKEN
020600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
020700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
020800         PERFORM 2500-VALIDATE-EVENT-LINE
020900     END-IF.
020950*---------------------------------------------------------------*
021000 2500-VALIDATE-EVENT-LINE.
021100*---------------------------------------------------------------*
021200     IF EL-EVENT-IS-KNOWN
021300         PERFORM 2450-VALIDATE-MEASUREMENT-TOKEN
021400         IF EL-MEASURE-IS-VALID
021500             PERFORM 2700-COMPUTE-EVENT-POINTS
021600             PERFORM 2600-ACCUMULATE-ATHLETE-POINTS
021700         END-IF
021800     END-IF.
021900*---------------------------------------------------------------*
022000 2450-VALIDATE-MEASUREMENT-TOKEN.
022100*---------------------------------------------------------------*
022110*    02/17/11 JA - PR 11-0044.
022200     SET EL-MEASURE-IS-INVALID TO TRUE.
022300     MOVE SPACE  TO WS-MEAS-SIGN.
022350     MOVE 'N'    TO WS-MEAS-OVERFLOW-SW.
022400     MOVE SPACES TO WS-MEAS-INT-PART WS-MEAS-FRAC-PART.
022500     MOVE ZERO   TO WS-MEAS-SPLIT-COUNT WS-MEAS-INT-LEN
022510                    WS-MEAS-FRAC-LEN.
022600     IF WS-EL-MEASURE-TOKEN(1:1) = '-'
022700         SET MEAS-IS-NEGATIVE TO TRUE
022800         UNSTRING WS-EL-MEASURE-TOKEN(2:9) DELIMITED BY '.'
022900             INTO WS-MEAS-INT-PART WS-MEAS-FRAC-PART
023000             TALLYING IN WS-MEAS-SPLIT-COUNT
023050             ON OVERFLOW
023060                 SET MEAS-TOKEN-OVERFLOW TO TRUE
023070         END-UNSTRING
023100     ELSE
023200         UNSTRING WS-EL-MEASURE-TOKEN DELIMITED BY '.'
023300             INTO WS-MEAS-INT-PART WS-MEAS-FRAC-PART
023400             TALLYING IN WS-MEAS-SPLIT-COUNT
023450             ON OVERFLOW
023460                 SET MEAS-TOKEN-OVERFLOW TO TRUE
023470         END-UNSTRING
023500     END-IF.
023510*    COUNT THE SIGNIFICANT (NON-PAD) BYTES OF EACH SPLIT PART
023520*    BEFORE THE DIGIT-CLASS TEST BELOW - THE CLASS CONDITION
023530*    FAILS ON A TRAILING SPACE, SO IT MUST NEVER SEE THE PAD.
023540     IF WS-MEAS-INT-PART NOT = SPACES
023550         INSPECT WS-MEAS-INT-PART
023560             TALLYING WS-MEAS-INT-LEN
023570                 FOR CHARACTERS BEFORE INITIAL SPACE
023580     END-IF.
023590     IF WS-MEAS-FRAC-PART NOT = SPACES
023592         INSPECT WS-MEAS-FRAC-PART
023594             TALLYING WS-MEAS-FRAC-LEN
023596                 FOR CHARACTERS BEFORE INITIAL SPACE
023598     END-IF.
023600     IF NOT MEAS-TOKEN-OVERFLOW
023610         AND (WS-MEAS-SPLIT-COUNT = 1 OR WS-MEAS-SPLIT-COUNT = 2)
023700         AND (WS-MEAS-INT-PART  = SPACES OR
023800              WS-MEAS-INT-PART(1:WS-MEAS-INT-LEN)
023810                  IS DECA-DIGIT-CHARS)
023900         AND (WS-MEAS-FRAC-PART = SPACES OR
024000              WS-MEAS-FRAC-PART(1:WS-MEAS-FRAC-LEN)
024010                  IS DECA-DIGIT-CHARS)
024100         IF WS-MEAS-INT-PART = SPACES
024200             MOVE ZERO TO WS-MEAS-INT-PART-N
024300         END-IF
024400         IF WS-MEAS-FRAC-PART = SPACES
024500             MOVE ZERO TO WS-MEAS-FRAC-PART-N
024600         ELSE
025000             IF WS-MEAS-FRAC-LEN < 4
025100                 MOVE ZERO TO
025200                     WS-MEAS-FRAC-PART(WS-MEAS-FRAC-LEN + 1:)
025300             END-IF
025400         END-IF
025500         COMPUTE WS-EL-MEASUREMENT-VALUE =
025600             WS-MEAS-INT-PART-N + (WS-MEAS-FRAC-PART-N / 10000)
025700         IF MEAS-IS-NEGATIVE
025800             COMPUTE WS-EL-MEASUREMENT-VALUE =
025900                 WS-EL-MEASUREMENT-VALUE * -1
026000         END-IF
026100         SET EL-MEASURE-IS-VALID TO TRUE
026200     END-IF.
026300*---------------------------------------------------------------*
026400 2600-ACCUMULATE-ATHLETE-POINTS.
026500*---------------------------------------------------------------*
026600     SET ATH-ENTRY-NOT-FOUND TO TRUE.
026700     IF WS-ATH-TABLE-SIZE > 0
026800         PERFORM 2610-SEARCH-ATHLETE-ENTRY
026900             VARYING WS-ATH-TABLE-INDEX FROM 1 BY 1
027000             UNTIL WS-ATH-TABLE-INDEX > WS-ATH-TABLE-SIZE
027100                 OR ATH-ENTRY-FOUND
027200     END-IF.
027300     IF ATH-ENTRY-NOT-FOUND
027400         PERFORM 2620-ADD-NEW-ATHLETE-ENTRY
027410             THRU 2620-ADD-ENTRY-EXIT
027500     END-IF.
027600*---------------------------------------------------------------*
027700 2610-SEARCH-ATHLETE-ENTRY.
027800*---------------------------------------------------------------*
027900     IF ATH-NAME(WS-ATH-TABLE-INDEX) = WS-EL-NAME-TOKEN
028000         ADD WS-EL-POINTS-INT TO ATH-POINTS(WS-ATH-TABLE-INDEX)
028100         SET ATH-ENTRY-FOUND TO TRUE
028200     END-IF.
028300*---------------------------------------------------------------*
028400 2620-ADD-NEW-ATHLETE-ENTRY.
028500*---------------------------------------------------------------*
028505*    02/17/11 JA - PR 11-0044.
028510*    THE TABLE IS SIZED FOR A REALISTIC DUAL-MEET ROSTER (500
028520*    ATHLETES). ONE MORE NEW NAME THAN THAT IN A SINGLE DATA
028530*    SET IS A DATA PROBLEM, NOT A REASON TO OVERRUN THE TABLE -
028540*    LOG IT AND SKIP THE ENTRY.
028550     IF WS-ATH-TABLE-SIZE NOT < 500
028560         DISPLAY 'DECATHLN - ATHLETE TABLE FULL, ENTRY DROPPED: '
028570             WS-EL-NAME-TOKEN
028580         GO TO 2620-ADD-ENTRY-EXIT
028590     END-IF.
028600     ADD 1 TO WS-ATH-TABLE-SIZE.
028700     MOVE WS-EL-NAME-TOKEN   TO ATH-NAME(WS-ATH-TABLE-SIZE).
028800     MOVE WS-EL-POINTS-INT   TO ATH-POINTS(WS-ATH-TABLE-SIZE).
028850 2620-ADD-ENTRY-EXIT.
028860     EXIT.
028900*---------------------------------------------------------------*
029000 2700-COMPUTE-EVENT-POINTS.
029100*---------------------------------------------------------------*
029200*    STANDARD IAAF-STYLE DECATHLON SCORING FORMULAE. TRACK
029300*    EVENTS SUBTRACT THE MEASUREMENT FROM A TIME CEILING (A
029400*    FASTER TIME SCORES MORE); FIELD EVENTS SUBTRACT A FLOOR
029500*    FROM THE MEASUREMENT (A LONGER OR HIGHER MARK SCORES
029600*    MORE). WS-EL-POINTS-RAW MUST BE COMP-2 - THE EXPONENTS
029700*    ARE NOT WHOLE NUMBERS AND WILL NOT COMPUTE CORRECTLY IN
029800*    A FIXED-POINT FIELD.
029900*---------------------------------------------------------------*
030000     EVALUATE TRUE
030100         WHEN EL-EVENT-100M
030200             COMPUTE WS-EL-POINTS-RAW =
030300                 25.4347 *
030400                 ((18.00 - WS-EL-MEASUREMENT-VALUE) ** 1.81)
030500         WHEN EL-EVENT-110M
030600             COMPUTE WS-EL-POINTS-RAW =
030700                 5.74352 *
030800                 ((28.50 - WS-EL-MEASUREMENT-VALUE) ** 1.92)
030900         WHEN EL-EVENT-400M
031000             COMPUTE WS-EL-POINTS-RAW =
031100                 1.53775 *
031200                 ((82.00 - WS-EL-MEASUREMENT-VALUE) ** 1.81)
031300         WHEN EL-EVENT-1500M
031400             COMPUTE WS-EL-POINTS-RAW =
031500                 0.03768 *
031600                 ((480.00 - WS-EL-MEASUREMENT-VALUE) ** 1.85)
031700         WHEN EL-EVENT-DISCUS
031800             COMPUTE WS-EL-POINTS-RAW =
031900                 12.91 *
032000                 ((WS-EL-MEASUREMENT-VALUE - 4.00) ** 1.10)
032100         WHEN EL-EVENT-JAVELIN
032200             COMPUTE WS-EL-POINTS-RAW =
032300                 10.14 *
032400                 ((WS-EL-MEASUREMENT-VALUE - 7.00) ** 1.08)
032500         WHEN EL-EVENT-SHOT
032600             COMPUTE WS-EL-POINTS-RAW =
032700                 51.39 *
032800                 ((WS-EL-MEASUREMENT-VALUE - 1.50) ** 1.05)
032900         WHEN EL-EVENT-LONG
033000             COMPUTE WS-EL-POINTS-RAW =
033100                 0.14354 *
033200                 ((WS-EL-MEASUREMENT-VALUE - 220.00) ** 1.40)
033300         WHEN EL-EVENT-HIGH
033400             COMPUTE WS-EL-POINTS-RAW =
033500                 0.8465 *
033600                 ((WS-EL-MEASUREMENT-VALUE - 75.00) ** 1.42)
033700         WHEN EL-EVENT-POLE
033800             COMPUTE WS-EL-POINTS-RAW =
033900                 0.2797 *
034000                 ((WS-EL-MEASUREMENT-VALUE - 100.00) ** 1.35)
034100     END-EVALUATE.
034200*    TRUNCATE TOWARD ZERO - THE MEET DIRECTOR DOES NOT WANT
034300*    ROUNDED POINTS, SO NO ROUNDED CLAUSE HERE.
034400     MOVE WS-EL-POINTS-RAW TO WS-EL-POINTS-INT.
034500*---------------------------------------------------------------*
034600 2280-RELEASE-ONE-ATHLETE.
034700*---------------------------------------------------------------*
034800     MOVE SPACES                          TO SORT-RECORD.
034900     MOVE ATH-POINTS(WS-ATH-TABLE-INDEX)  TO SR-POINTS.
035000     MOVE ATH-NAME(WS-ATH-TABLE-INDEX)    TO SR-NAME.
035100     RELEASE SORT-RECORD.
035200*---------------------------------------------------------------*
035300 3000-WRITE-LEAGUE-TABLE SECTION.
035400*---------------------------------------------------------------*
035500     IF DATA-SET-IS-VALID
035600         IF NOT FIRST-LEAGUE-TABLE
035700             PERFORM 3300-WRITE-BLANK-SEPARATOR
035800         END-IF
035900         MOVE 'N' TO WS-FIRST-TABLE-SW
036000         ADD 1 TO WS-TABLE-COUNT
036100         PERFORM 3010-RETURN-SORT-RECORD
036200         PERFORM 3020-WRITE-ONE-LEAGUE-ROW
036300             UNTIL SORT-END-OF-FILE
036400     END-IF.
036500 3000-DUMMY SECTION.
036600*---------------------------------------------------------------*
036700 3010-RETURN-SORT-RECORD.
036800*---------------------------------------------------------------*
036900     RETURN SORT-FILE
037000         AT END SET SORT-END-OF-FILE TO TRUE.
037100*---------------------------------------------------------------*
037200 3020-WRITE-ONE-LEAGUE-ROW.
037300*---------------------------------------------------------------*
037400     PERFORM 3100-BUILD-LEAGUE-LINE.
037500     PERFORM 3200-WRITE-LEAGUE-LINE.
037600     PERFORM 3010-RETURN-SORT-RECORD.
037700*---------------------------------------------------------------*
037800 3100-BUILD-LEAGUE-LINE.
037900*---------------------------------------------------------------*
038000     MOVE SPACES  TO LL-NAME-WORK LL-LINE-OUT.
038100     MOVE SR-NAME TO LL-NAME-WORK.
038200     INSPECT LL-NAME-WORK
038300         TALLYING LL-NAME-LEN FOR CHARACTERS BEFORE INITIAL SPACE.
038400     MOVE SR-POINTS TO LL-POINTS-EDIT.
038500     MOVE ZERO TO LL-LEAD-SPACE-COUNT.
038600     INSPECT LL-POINTS-EDIT-R
038700         TALLYING LL-LEAD-SPACE-COUNT FOR LEADING SPACE.
038800     COMPUTE LL-POINTS-LEN = 8 - LL-LEAD-SPACE-COUNT.
038900     COMPUTE LL-PAD-COUNT = 25 - LL-NAME-LEN - LL-POINTS-LEN.
039000     IF LL-PAD-COUNT < 0
039100         MOVE ZERO TO LL-PAD-COUNT
039200     END-IF.
039300     COMPUTE LL-LINE-OUT-LEN =
039400         LL-NAME-LEN + LL-PAD-COUNT + LL-POINTS-LEN.
039500     MOVE LL-NAME-WORK(1:LL-NAME-LEN) TO LL-LINE-OUT(1:LL-NAME-LEN).
039600     MOVE LL-POINTS-EDIT-R(LL-LEAD-SPACE-COUNT + 1:LL-POINTS-LEN)
039700         TO LL-LINE-OUT(LL-NAME-LEN + LL-PAD-COUNT + 1:
039800                        LL-POINTS-LEN).
039900*---------------------------------------------------------------*
040000 3200-WRITE-LEAGUE-LINE.
040100*---------------------------------------------------------------*
040200     MOVE SPACES TO DECA-OUTPUT-RECORD.
040300     MOVE LL-LINE-OUT(1:LL-LINE-OUT-LEN)
040400         TO DECA-OUTPUT-LINE(1:LL-LINE-OUT-LEN).
040500     WRITE DECA-OUTPUT-RECORD.
040600*---------------------------------------------------------------*
040700 3300-WRITE-BLANK-SEPARATOR.
040800*---------------------------------------------------------------*
040900     MOVE SPACES TO DECA-OUTPUT-RECORD.
041000     WRITE DECA-OUTPUT-RECORD.
041100*---------------------------------------------------------------*
041200 4000-CLOSE-FILES.
041300*---------------------------------------------------------------*
041400     CLOSE DECA-INPUT-FILE.
041500     CLOSE DECA-OUTPUT-FILE.
041600     IF DECA-DEBUG-SWITCH-ON
041700         DISPLAY 'DECATHLN - LINES READ  : ' WS-LINE-COUNT
041800         DISPLAY 'DECATHLN - TABLES WROTE: ' WS-TABLE-COUNT
041900     END-IF.
